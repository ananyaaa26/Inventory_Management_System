      *******************************************************
      ** INVENTORY MASTER RECORD LAYOUT
      ** USED BY INVT1000 (MASTER-IN/MASTER-OUT) AND INVT2000
      ** (MASTER-OUT READ BACK FOR THE NAME-SORTED LISTING).
      ** EXTERNAL FORM IS LINE SEQUENTIAL, ONE RECORD PER LINE.
      ** PRICE IS CARRIED ZONED (OVERPUNCH SIGN) ON THE FLAT
      ** FILE SO A NEGATIVE PRICE CAN BE READ BACK AND REJECTED;
      ** THE 5-BYTE FILLER IS THE SHOP'S STANDARD EXPANSION PAD,
      ** RESERVED FOR FIELDS ADDED AFTER THIS RECORD WAS CUT OVER.
      **     91-03-02  DLH  ORIGINAL LAYOUT (IR-920 INVENTORY CONV)
      **     98-11-19  DLH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      **     03-06-30  RPB  IR-1180 ADDED IM-ITEM-PRICE-A ALPHA VIEW
      *******************************************************

       01  INVENTORY-MASTER-RECORD.
           05  IM-ITEM-ID              PIC 9(06).
           05  IM-ITEM-NAME            PIC X(30).
           05  IM-ITEM-CATEGORY        PIC X(20).
           05  IM-ITEM-QUANTITY        PIC 9(07).
           05  IM-ITEM-PRICE           PIC S9(07)V99.
           05  IM-ITEM-PRICE-A REDEFINES IM-ITEM-PRICE
                                       PIC X(09).
           05  IM-ITEM-SUPPLIER        PIC X(30).
           05  FILLER                  PIC X(05).

      *******************************************************
      ** IN-MEMORY KEYED TABLE FOR THE INVENTORY UPDATE RUN.
      ** THE TABLE IS KEPT CONTIGUOUS AND ASCENDING ON
      ** TI-ITEM-ID AT ALL TIMES SO SEARCH ALL CAN BINARY-
      ** SEARCH IT; WS-MASTER-RECORD-COUNT (THE OCCURS
      ** DEPENDING ON) IS THE TABLE'S CURRENT ROW COUNT.
      ** 5000 ROWS IS THE SHOP'S STANDARD HEADROOM FOR A
      ** NIGHTLY INVENTORY RUN.
      *******************************************************

       01  INVENTORY-TABLE.
           05  INV-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
                   DEPENDING ON WS-MASTER-RECORD-COUNT
                   ASCENDING KEY IS TI-ITEM-ID
                   INDEXED BY TI-IDX TI-IDX2.
               10  TI-ITEM-ID          PIC 9(06).
               10  TI-ITEM-NAME        PIC X(30).
               10  TI-ITEM-CATEGORY    PIC X(20).
               10  TI-ITEM-QUANTITY    PIC 9(07).
               10  TI-ITEM-PRICE       PIC S9(07)V99 COMP-3.
               10  TI-ITEM-SUPPLIER    PIC X(30).
               10  FILLER              PIC X(05).
