000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.     INVT1000.
000130 AUTHOR.         D L HANSEN.
000140 INSTALLATION.   WAREHOUSE SYSTEMS - DATA CENTER.
000150 DATE-WRITTEN.   1986-04-14.
000160 DATE-COMPILED.
000170 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200* CHANGE LOG
000210*    DATE       INIT  REQUEST   DESCRIPTION
000220*    ---------  ----  --------  -----------------------------
000230*    1986-04-14  DLH  IR-0612   ORIGINAL - RECEIPT TRANSACTION    IR0612A 
000240*                                UPDATE AGAINST INVENTORY MASTER  IR0612B 
000250*    1986-09-02  DLH  IR-0649   ADDED ERRTRAN WRITE-ERROR DISPLAY IR0649A 
000260*    1988-02-19  RPB  IR-0814   ADDED REORDER-POINT EDIT ON RECPT IR0814A 
000270*    1990-06-05  DLH  IR-0977   VENDOR NUMBER WIDENED TO 5 DIGITS IR0977A 
000280*    1992-11-23  JTK  IR-1102   ON-ORDER BACKED OUT ON OVER-SHIP  IR1102A 
000290*    1995-03-30  RPB  IR-1189   FILE STATUS CHECKING ADDED ALL IO IR1189A 
000300*    1998-07-08  DLH  IR-1244   Y2K REVIEW - NO DATE FIELDS KEPT  IR1244A 
000310*                                ON MASTER, NO REMEDIATION NEEDED IR1244B 
000320*    1999-01-11  DLH  IR-1248   Y2K SIGN-OFF - RETESTED CLEAN     IR1248A 
000330*    2001-05-14  JTK  IR-1301   ERRTRAN RENAMED ERRTRAN2, ADDED   IR1301A 
000340*                                VENDOR CROSS-CHECK               IR1301B 
000350*    2003-10-27  RPB  IR-2204   REWRITTEN - RECEIPT-ONLY UPDATE   IR2204A 
000360*                                REPLACED BY GENERIC INVENTORY    IR2204B 
000370*                                MAINTENANCE (ADD/UPDATE/DELETE/  IR2204C 
000380*                                INQUIRE) FOR THE ITEM-MASTER     IR2204D 
000390*                                RECAST; RCTTRAN/OLDMAST/NEWMAST  IR2204E 
000400*                                RENAMED TRANSIN/MASTINV/MASTOUT  IR2204F 
000410*    2003-11-04  RPB  IR-2204   IN-MEMORY KEYED TABLE (INV-TABLE- IR2204G 
000420*                                ENTRY) REPLACES SEQUENTIAL MATCH IR2204H 
000430*                                MERGE SO INQUIRE CAN BE SUPPORTEDIR2204I 
000440*                                WITHOUT A SECOND PASS OF MASTINV IR2204J 
000450*    2003-11-18  RPB  IR-2211   ADDED INVCNT/INVINQ WORK FILES TO IR2211A 
000460*                                CARRY CONTROL TOTALS AND INQUIRY IR2211B 
000470*                                RESULTS FORWARD TO INVT2000      IR2211C 
000480*    2004-02-09  DLH  IR-2255   DUPLICATE-NAME GUARD ADDED TO ADD IR2255A 
000490*                                AND UPDATE, PER AUDIT FINDING    IR2255B 
000500*****************************************************************
000510*
000520 ENVIRONMENT DIVISION.
000530*
000540 CONFIGURATION SECTION.
000550*
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS VALID-TRANS-CODE IS "A" "U" "D" "I"
000590     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
000600            OFF STATUS IS WS-NORMAL-RUN.
000610*
000620 INPUT-OUTPUT SECTION.
000630*
000640 FILE-CONTROL.
000650*
000660     SELECT MASTINV  ASSIGN TO MASTINV
000670                      ORGANIZATION IS LINE SEQUENTIAL.
000680     SELECT TRANSIN  ASSIGN TO TRANSIN
000690                      ORGANIZATION IS LINE SEQUENTIAL.
000700     SELECT MASTOUT  ASSIGN TO MASTOUT
000710                      ORGANIZATION IS LINE SEQUENTIAL
000720                      FILE STATUS IS MASTOUT-FILE-STATUS.
000730     SELECT INVCNT   ASSIGN TO INVCNT
000740                      ORGANIZATION IS LINE SEQUENTIAL
000750                      FILE STATUS IS INVCNT-FILE-STATUS.
000760     SELECT INVINQ    ASSIGN TO INVINQ
000770                      ORGANIZATION IS LINE SEQUENTIAL
000780                      FILE STATUS IS INVINQ-FILE-STATUS.
000790*
000800 DATA DIVISION.
000810*
000820 FILE SECTION.
000830*
000840 FD  MASTINV.
000850*
000860 01  MASTER-IN-RECORD            PIC X(107).
000870*
000880 FD  TRANSIN.
000890*
000900 01  TRANSACTION-IN-RECORD       PIC X(108).
000910*
000920 FD  MASTOUT.
000930*
000940 01  MASTER-OUT-RECORD           PIC X(107).
000950*
000960 FD  INVCNT.
000970*
000980 01  CONTROL-COUNTS-FILE-RECORD  PIC X(70).
000990*
001000 FD  INVINQ.
001010*
001020 01  INQUIRY-FILE-RECORD         PIC X(80).
001030*
001040 WORKING-STORAGE SECTION.
001050*
001060 77  WS-MASTER-RECORD-COUNT      PIC S9(4)  COMP  VALUE ZERO.
001070*
001080 01  SWITCHES.
001090     05  MASTINV-EOF-SWITCH          PIC X  VALUE "N".
001100         88  MASTINV-EOF                     VALUE "Y".
001110     05  TRANSIN-EOF-SWITCH          PIC X  VALUE "N".
001120         88  TRANSIN-EOF                     VALUE "Y".
001130     05  WS-ITEM-FOUND-SWITCH        PIC X  VALUE "N".
001140         88  WS-ITEM-FOUND                   VALUE "Y".
001150     05  WS-NAME-FOUND-SWITCH        PIC X  VALUE "N".
001160         88  WS-NAME-FOUND                   VALUE "Y".
001170     05  WS-TRANSACTION-VALID-SWITCH PIC X  VALUE "Y".
001180         88  WS-TRANSACTION-VALID            VALUE "Y".
001185     05  FILLER                      PIC X(01) VALUE SPACE.
001190*
001200 01  FILE-STATUS-FIELDS.
001210     05  MASTOUT-FILE-STATUS     PIC XX.
001220         88  MASTOUT-SUCCESSFUL          VALUE "00".
001230     05  INVCNT-FILE-STATUS      PIC XX.
001240         88  INVCNT-SUCCESSFUL           VALUE "00".
001250     05  INVINQ-FILE-STATUS      PIC XX.
001260         88  INVINQ-SUCCESSFUL           VALUE "00".
001265     05  FILLER                  PIC X(01) VALUE SPACE.
001270*
001280 01  DATE-FIELDS.
001290     05  CURRENT-DATE-AND-TIME.
001300         10  CURRENT-YEAR        PIC 9999.
001310         10  CURRENT-MONTH       PIC 99.
001320         10  CURRENT-DAY         PIC 99.
001330         10  FILLER              PIC X(13).
001340     05  FORMATTED-DATE          PIC 9(8).
001350     05  FORMATTED-DATE-R REDEFINES FORMATTED-DATE.
001360         10  FORMATTED-MONTH     PIC 99.
001370         10  FORMATTED-DAY       PIC 99.
001380         10  FORMATTED-YEAR      PIC 9999.
001390*
001400 01  WS-RUN-COUNTS.
001410     05  WS-RECORDS-READ-COUNT    PIC S9(7)  COMP  VALUE ZERO.
001420     05  WS-ITEMS-ADDED-COUNT    PIC S9(7)  COMP  VALUE ZERO.
001430     05  WS-ITEMS-UPDATED-COUNT  PIC S9(7)  COMP  VALUE ZERO.
001440     05  WS-ITEMS-DELETED-COUNT  PIC S9(7)  COMP  VALUE ZERO.
001450     05  WS-ITEMS-INQUIRED-COUNT PIC S9(7)  COMP  VALUE ZERO.
001460     05  WS-ITEMS-REJECTED-COUNT PIC S9(7)  COMP  VALUE ZERO.
001465     05  FILLER                  PIC X(01) VALUE SPACE.
001470*
001480 01  WS-TABLE-SUBSCRIPTS.
001490     05  WS-INSERT-INDEX      PIC S9(4)  COMP.
001500     05  WS-UPDATE-INDEX      PIC S9(4)  COMP.
001510     05  WS-DELETE-INDEX      PIC S9(4)  COMP.
001520     05  WS-SHIFT-SUB         PIC S9(4)  COMP.
001530     05  WS-WRITE-SUB         PIC S9(4)  COMP.
001540     05  WS-CHECK-SUBSCRIPT   PIC S9(4)  COMP.
001550     05  WS-NAME-FOUND-INDEX  PIC S9(4)  COMP.
001555     05  FILLER               PIC X(01) VALUE SPACE.
001560*
001570 01  WS-CANDIDATE-ITEM-FIELDS.
001580     05  WS-NEW-ITEM-ID          PIC 9(06).
001590     05  WS-NEW-ITEM-NAME        PIC X(30).
001600     05  WS-NEW-ITEM-CATEGORY    PIC X(20).
001610     05  WS-NEW-ITEM-QUANTITY    PIC 9(07).
001620     05  WS-NEW-ITEM-PRICE       PIC S9(07)V99.
001630     05  WS-NEW-ITEM-SUPPLIER    PIC X(30).
001635     05  FILLER                  PIC X(01) VALUE SPACE.
001640*
001650 01  WS-LOOKUP-FIELDS.
001660     05  WS-SEARCH-ITEM-ID       PIC 9(06).
001670     05  WS-SEARCH-NAME          PIC X(30).
001680     05  WS-SEARCH-NAME-UC       PIC X(30).
001690     05  WS-TABLE-NAME-UC        PIC X(30).
001700     05  WS-EDIT-TEXT-VALUE      PIC X(30).
001705     05  FILLER                  PIC X(01) VALUE SPACE.
001710*
001720 01  WS-INQUIRY-LINE-FIELDS.
001730     05  WS-INQUIRY-ID-TEXT      PIC 9(06).
001740     05  FILLER                  PIC X(04) VALUE SPACE.
001750*
001760 COPY "Cobol-Copy-Invmast.cpy".
001770*
001780 COPY "Cobol-Copy-Invtran.cpy".
001790*
001800 COPY "Cobol-Copy-Invwork.cpy".
001810*
001820 PROCEDURE DIVISION.
001830*
001840 000-UPDATE-INVENTORY-MASTER.
001850*
001860     OPEN INPUT  MASTINV
001870                 TRANSIN
001880          OUTPUT MASTOUT
001890                 INVCNT
001900                 INVINQ.
001910     MOVE ZERO TO CONTROL-COUNTS-RECORD.
001920     PERFORM 100-LOAD-INVENTORY-MASTER THRU 100-EXIT.
001930     PERFORM 200-APPLY-MAINTENANCE-TRANSACTIONS THRU 200-EXIT.
001940     PERFORM 300-WRITE-UPDATED-MASTER THRU 300-EXIT.
001950     PERFORM 350-WRITE-CONTROL-COUNTS THRU 350-EXIT.
001960     CLOSE MASTINV
001970           TRANSIN
001980           MASTOUT
001990           INVCNT
002000           INVINQ.
002010     STOP RUN.
002020*
002030*    ---------------------------------------------------------
002040*    STEP 1 - MASTER LOAD / KEYED TABLE BUILD.  EVERY MASTER
002050*    RECORD READ IS INSERTED INTO INV-TABLE-ENTRY IN ITEM-ID
002060*    ORDER, SHIFTING HIGHER-KEYED ROWS UP ONE SLOT.
002070*    ---------------------------------------------------------
002080*
002090 100-LOAD-INVENTORY-MASTER.
002100*
002110     PERFORM 110-READ-MASTER-RECORD THRU 110-EXIT.
002120     PERFORM 120-BUILD-MASTER-TABLE-ROW THRU 120-EXIT
002130         UNTIL MASTINV-EOF.
002140 100-EXIT.
002150     EXIT.
002160*
002170 110-READ-MASTER-RECORD.
002180*
002190     READ MASTINV INTO INVENTORY-MASTER-RECORD
002200         AT END
002210             SET MASTINV-EOF TO TRUE
002220             GO TO 110-EXIT.
002230     ADD 1 TO WS-RECORDS-READ-COUNT.
002240 110-EXIT.
002250     EXIT.
002260*
002270 120-BUILD-MASTER-TABLE-ROW.
002280*
002290     PERFORM 150-INSERT-OR-REPLACE-MASTER-ROW THRU 150-EXIT.
002300     PERFORM 110-READ-MASTER-RECORD THRU 110-EXIT.
002310 120-EXIT.
002320     EXIT.
002330*
002340 150-INSERT-OR-REPLACE-MASTER-ROW.
002350*
002360     MOVE IM-ITEM-ID       TO WS-NEW-ITEM-ID.
002370     MOVE IM-ITEM-NAME     TO WS-NEW-ITEM-NAME.
002380     MOVE IM-ITEM-CATEGORY TO WS-NEW-ITEM-CATEGORY.
002390     MOVE IM-ITEM-QUANTITY TO WS-NEW-ITEM-QUANTITY.
002400     MOVE IM-ITEM-PRICE    TO WS-NEW-ITEM-PRICE.
002410     MOVE IM-ITEM-SUPPLIER TO WS-NEW-ITEM-SUPPLIER.
002420     MOVE WS-NEW-ITEM-ID   TO WS-SEARCH-ITEM-ID.
002430     PERFORM 505-LOOKUP-ITEM-BY-ID THRU 505-EXIT.
002440     IF WS-ITEM-FOUND
002450         PERFORM 520-REPLACE-TABLE-ROW THRU 520-EXIT
002460     ELSE
002470         PERFORM 510-FIND-INSERTION-INDEX THRU 510-EXIT
002480         MOVE WS-INSERT-INDEX TO WS-CHECK-SUBSCRIPT
002490         PERFORM 590-CHECK-TABLE-SUBSCRIPT-BOUNDS THRU 590-EXIT
002500         ADD 1 TO WS-MASTER-RECORD-COUNT
002510         PERFORM 535-SHIFT-ONE-ROW-UP THRU 535-EXIT
002520             VARYING WS-SHIFT-SUB FROM WS-MASTER-RECORD-COUNT BY -1
002530             UNTIL WS-SHIFT-SUB <= WS-INSERT-INDEX
002540         PERFORM 540-STORE-NEW-TABLE-ROW THRU 540-EXIT.
002550 150-EXIT.
002560     EXIT.
002570*
002580*    ---------------------------------------------------------
002590*    STEP 2 - APPLY MAINTENANCE TRANSACTIONS IN THE ORDER THEY
002600*    ARE PRESENTED (NO RE-SEQUENCING).  ONE HANDLER PARAGRAPH
002610*    PER TRANS-CODE - ADD, UPDATE, DELETE, INQUIRE.
002620*    ---------------------------------------------------------
002630*
002640 200-APPLY-MAINTENANCE-TRANSACTIONS.
002650*
002660     PERFORM 210-READ-TRANSACTION-RECORD THRU 210-EXIT.
002670     PERFORM 220-PROCESS-ONE-TRANSACTION THRU 220-EXIT
002680         UNTIL TRANSIN-EOF.
002690 200-EXIT.
002700     EXIT.
002710*
002720 210-READ-TRANSACTION-RECORD.
002730*
002740     READ TRANSIN INTO MAINTENANCE-TRANSACTION-RECORD
002750         AT END
002760             SET TRANSIN-EOF TO TRUE
002770             GO TO 210-EXIT.
002780 210-EXIT.
002790     EXIT.
002800*
002810 220-PROCESS-ONE-TRANSACTION.
002820*
002830     IF MT-TRANS-CODE NOT VALID-TRANS-CODE
002840         PERFORM 270-REJECT-UNKNOWN-CODE THRU 270-EXIT
002850     ELSE
002860         EVALUATE TRUE
002870             WHEN MT-ADD-TRANSACTION
002880                 PERFORM 230-ADD-INVENTORY-ITEM THRU 230-EXIT
002890             WHEN MT-UPDATE-TRANSACTION
002900                 PERFORM 240-UPDATE-INVENTORY-ITEM THRU 240-EXIT
002910             WHEN MT-DELETE-TRANSACTION
002920                 PERFORM 250-DELETE-INVENTORY-ITEM THRU 250-EXIT
002930             WHEN MT-INQUIRE-TRANSACTION
002940                 PERFORM 260-INQUIRE-INVENTORY-ITEM THRU 260-EXIT
002950         END-EVALUATE.
002960     PERFORM 210-READ-TRANSACTION-RECORD THRU 210-EXIT.
002970 220-EXIT.
002980     EXIT.
002990*
003000 230-ADD-INVENTORY-ITEM.
003010*
003020     MOVE "Y" TO WS-TRANSACTION-VALID-SWITCH.
003030     PERFORM 291-EDIT-QUANTITY-FIELD THRU 291-EXIT.
003040     IF WS-TRANSACTION-VALID
003050         PERFORM 292-EDIT-PRICE-FIELD THRU 292-EXIT
003060     END-IF.
003070     IF WS-TRANSACTION-VALID
003080         MOVE MT-TRANS-NAME TO WS-EDIT-TEXT-VALUE
003090         PERFORM 293-EDIT-TEXT-FIELD THRU 293-EXIT
003100     END-IF.
003110     IF WS-TRANSACTION-VALID
003120         MOVE MT-TRANS-CATEGORY TO WS-EDIT-TEXT-VALUE
003130         PERFORM 293-EDIT-TEXT-FIELD THRU 293-EXIT
003140     END-IF.
003150     IF WS-TRANSACTION-VALID
003160         MOVE MT-TRANS-SUPPLIER TO WS-EDIT-TEXT-VALUE
003170         PERFORM 293-EDIT-TEXT-FIELD THRU 293-EXIT
003180     END-IF.
003190     IF WS-TRANSACTION-VALID AND MT-TRANS-ITEM-ID = ZERO
003200         MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
003210     END-IF.
003220     IF WS-TRANSACTION-VALID
003230         MOVE MT-TRANS-ITEM-ID TO WS-SEARCH-ITEM-ID
003240         PERFORM 505-LOOKUP-ITEM-BY-ID THRU 505-EXIT
003250         IF WS-ITEM-FOUND
003260             MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
003270         END-IF
003280     END-IF.
003290     IF WS-TRANSACTION-VALID
003300         MOVE MT-TRANS-NAME TO WS-SEARCH-NAME
003310         PERFORM 295-FIND-ITEM-BY-NAME THRU 295-EXIT
003320         IF WS-NAME-FOUND
003330             MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
003340         END-IF
003350     END-IF.
003360     IF WS-TRANSACTION-VALID
003370         MOVE MT-TRANS-ITEM-ID    TO WS-NEW-ITEM-ID
003380         MOVE MT-TRANS-NAME       TO WS-NEW-ITEM-NAME
003390         MOVE MT-TRANS-CATEGORY   TO WS-NEW-ITEM-CATEGORY
003400         MOVE MT-TRANS-QUANTITY   TO WS-NEW-ITEM-QUANTITY
003410         MOVE MT-TRANS-PRICE      TO WS-NEW-ITEM-PRICE
003420         MOVE MT-TRANS-SUPPLIER   TO WS-NEW-ITEM-SUPPLIER
003430         PERFORM 510-FIND-INSERTION-INDEX THRU 510-EXIT
003440         MOVE WS-INSERT-INDEX TO WS-CHECK-SUBSCRIPT
003450         PERFORM 590-CHECK-TABLE-SUBSCRIPT-BOUNDS THRU 590-EXIT
003460         ADD 1 TO WS-MASTER-RECORD-COUNT
003470         PERFORM 535-SHIFT-ONE-ROW-UP THRU 535-EXIT
003480             VARYING WS-SHIFT-SUB FROM WS-MASTER-RECORD-COUNT BY -1
003490             UNTIL WS-SHIFT-SUB <= WS-INSERT-INDEX
003500         PERFORM 540-STORE-NEW-TABLE-ROW THRU 540-EXIT
003510         ADD 1 TO WS-ITEMS-ADDED-COUNT
003520     ELSE
003530         ADD 1 TO WS-ITEMS-REJECTED-COUNT
003540     END-IF.
003550 230-EXIT.
003560     EXIT.
003570*
003580 240-UPDATE-INVENTORY-ITEM.
003590*
003600     MOVE "Y" TO WS-TRANSACTION-VALID-SWITCH.
003610     MOVE MT-TRANS-ITEM-ID TO WS-SEARCH-ITEM-ID.
003620     PERFORM 505-LOOKUP-ITEM-BY-ID THRU 505-EXIT.
003630     IF NOT WS-ITEM-FOUND
003640         MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
003650     ELSE
003660         SET WS-UPDATE-INDEX TO TI-IDX
003670         IF MT-TRANS-PRICE NOT = ZERO AND MT-TRANS-PRICE < ZERO
003680             MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
003690         END-IF
003700         IF WS-TRANSACTION-VALID AND MT-TRANS-NAME NOT = SPACE
003710             MOVE MT-TRANS-NAME TO WS-EDIT-TEXT-VALUE
003720             PERFORM 293-EDIT-TEXT-FIELD THRU 293-EXIT
003730         END-IF
003740         IF WS-TRANSACTION-VALID AND MT-TRANS-CATEGORY NOT = SPACE
003750             MOVE MT-TRANS-CATEGORY TO WS-EDIT-TEXT-VALUE
003760             PERFORM 293-EDIT-TEXT-FIELD THRU 293-EXIT
003770         END-IF
003780         IF WS-TRANSACTION-VALID AND MT-TRANS-SUPPLIER NOT = SPACE
003790             MOVE MT-TRANS-SUPPLIER TO WS-EDIT-TEXT-VALUE
003800             PERFORM 293-EDIT-TEXT-FIELD THRU 293-EXIT
003810         END-IF
003820         IF WS-TRANSACTION-VALID AND MT-TRANS-NAME NOT = SPACE
003830             MOVE MT-TRANS-NAME TO WS-SEARCH-NAME
003840             PERFORM 295-FIND-ITEM-BY-NAME THRU 295-EXIT
003850             IF WS-NAME-FOUND AND
003860                     WS-NAME-FOUND-INDEX NOT = WS-UPDATE-INDEX
003870                 MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
003880             END-IF
003890         END-IF
003900     END-IF.
003910     IF WS-TRANSACTION-VALID AND WS-ITEM-FOUND
003920         PERFORM 245-APPLY-UPDATE-FIELDS THRU 245-EXIT
003930         ADD 1 TO WS-ITEMS-UPDATED-COUNT
003940     ELSE
003950         ADD 1 TO WS-ITEMS-REJECTED-COUNT
003960     END-IF.
003970 240-EXIT.
003980     EXIT.
003990*
004000 245-APPLY-UPDATE-FIELDS.
004010*
004020     IF MT-TRANS-NAME NOT = SPACE
004030         MOVE MT-TRANS-NAME TO TI-ITEM-NAME(WS-UPDATE-INDEX)
004040     END-IF.
004050     IF MT-TRANS-CATEGORY NOT = SPACE
004060         MOVE MT-TRANS-CATEGORY TO TI-ITEM-CATEGORY(WS-UPDATE-INDEX)
004070     END-IF.
004080     IF MT-TRANS-QUANTITY NOT = ZERO
004090         MOVE MT-TRANS-QUANTITY TO TI-ITEM-QUANTITY(WS-UPDATE-INDEX)
004100     END-IF.
004110     IF MT-TRANS-PRICE NOT = ZERO
004120         MOVE MT-TRANS-PRICE TO TI-ITEM-PRICE(WS-UPDATE-INDEX)
004130     END-IF.
004140     IF MT-TRANS-SUPPLIER NOT = SPACE
004150         MOVE MT-TRANS-SUPPLIER TO TI-ITEM-SUPPLIER(WS-UPDATE-INDEX)
004160     END-IF.
004170 245-EXIT.
004180     EXIT.
004190*
004200 250-DELETE-INVENTORY-ITEM.
004210*
004220     MOVE MT-TRANS-ITEM-ID TO WS-SEARCH-ITEM-ID.
004230     PERFORM 505-LOOKUP-ITEM-BY-ID THRU 505-EXIT.
004240     IF NOT WS-ITEM-FOUND
004250         ADD 1 TO WS-ITEMS-REJECTED-COUNT
004260     ELSE
004270         SET WS-DELETE-INDEX TO TI-IDX
004280         PERFORM 575-SHIFT-ONE-ROW-DOWN THRU 575-EXIT
004290             VARYING WS-SHIFT-SUB FROM WS-DELETE-INDEX BY 1
004300             UNTIL WS-SHIFT-SUB >= WS-MASTER-RECORD-COUNT
004310         SUBTRACT 1 FROM WS-MASTER-RECORD-COUNT
004320         ADD 1 TO WS-ITEMS-DELETED-COUNT
004330     END-IF.
004340 250-EXIT.
004350     EXIT.
004360*
004370 260-INQUIRE-INVENTORY-ITEM.
004380*
004390     MOVE MT-TRANS-ITEM-ID TO WS-SEARCH-ITEM-ID.
004400     PERFORM 505-LOOKUP-ITEM-BY-ID THRU 505-EXIT.
004410     PERFORM 280-FORMAT-INQUIRY-RESULT-LINE THRU 280-EXIT.
004420     WRITE INQUIRY-FILE-RECORD FROM INQUIRY-WORK-RECORD.
004430     IF NOT INVINQ-SUCCESSFUL
004440         DISPLAY "INVT1000 - WRITE ERROR ON INVINQ FOR ITEM "
004450             MT-TRANS-ITEM-ID
004460         DISPLAY "FILE STATUS CODE IS " INVINQ-FILE-STATUS
004470     END-IF.
004480     ADD 1 TO WS-ITEMS-INQUIRED-COUNT.
004490 260-EXIT.
004500     EXIT.
004510*
004520 270-REJECT-UNKNOWN-CODE.
004530*
004540     DISPLAY "INVT1000 - UNKNOWN TRANSACTION CODE " MT-TRANS-CODE
004550         " FOR ITEM " MT-TRANS-ITEM-ID " - TRANSACTION REJECTED".
004560     ADD 1 TO WS-ITEMS-REJECTED-COUNT.
004570 270-EXIT.
004580     EXIT.
004590*
004600 280-FORMAT-INQUIRY-RESULT-LINE.
004610*
004620     MOVE MT-TRANS-ITEM-ID TO WS-INQUIRY-ID-TEXT.
004630     MOVE SPACE TO IW-RESULT-TEXT.
004640     IF WS-ITEM-FOUND
004650         STRING "ITEM " WS-INQUIRY-ID-TEXT " FOUND: "
004660                 TI-ITEM-NAME(TI-IDX)
004670             DELIMITED BY SIZE INTO IW-RESULT-TEXT
004680     ELSE
004690         STRING "ITEM " WS-INQUIRY-ID-TEXT " NOT FOUND"
004700             DELIMITED BY SIZE INTO IW-RESULT-TEXT
004710     END-IF.
004720 280-EXIT.
004730     EXIT.
004740*
004750*    ---------------------------------------------------------
004760*    291-293 - TRANSACTION FIELD EDITS.  NAME/CATEGORY/SUPPLIER
004770*    MUST BE NON-BLANK AND NOT PURELY NUMERIC; QUANTITY MUST BE
004780*    NUMERIC; PRICE MUST NOT BE NEGATIVE.  AN EDIT FAILURE ON
004790*    ANY FIELD REJECTS THE WHOLE TRANSACTION.
004800*    ---------------------------------------------------------
004810*
004820 291-EDIT-QUANTITY-FIELD.
004830*
004840     IF MT-TRANS-QUANTITY NOT NUMERIC
004850         MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
004860     END-IF.
004870 291-EXIT.
004880     EXIT.
004890*
004900 292-EDIT-PRICE-FIELD.
004910*
004920     IF MT-TRANS-PRICE < ZERO
004930         MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
004940     END-IF.
004950 292-EXIT.
004960     EXIT.
004970*
004980 293-EDIT-TEXT-FIELD.
004990*
005000     IF WS-EDIT-TEXT-VALUE = SPACE
005010         MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
005020     ELSE
005030         IF WS-EDIT-TEXT-VALUE IS NUMERIC
005040             MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
005050         END-IF
005060     END-IF.
005070 293-EXIT.
005080     EXIT.
005090*
005100 295-FIND-ITEM-BY-NAME.
005110*
005120     MOVE "N" TO WS-NAME-FOUND-SWITCH.
005130     MOVE WS-SEARCH-NAME TO WS-SEARCH-NAME-UC.
005140     INSPECT WS-SEARCH-NAME-UC CONVERTING
005150         "abcdefghijklmnopqrstuvwxyz" TO
005160         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005170     IF WS-MASTER-RECORD-COUNT > ZERO
005180         SET TI-IDX2 TO 1
005190         PERFORM 296-SCAN-ONE-ROW-FOR-NAME THRU 296-EXIT
005200             UNTIL TI-IDX2 > WS-MASTER-RECORD-COUNT OR WS-NAME-FOUND
005210     END-IF.
005220 295-EXIT.
005230     EXIT.
005240*
005250 296-SCAN-ONE-ROW-FOR-NAME.
005260*
005270     MOVE TI-ITEM-NAME(TI-IDX2) TO WS-TABLE-NAME-UC.
005280     INSPECT WS-TABLE-NAME-UC CONVERTING
005290         "abcdefghijklmnopqrstuvwxyz" TO
005300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005310     IF WS-TABLE-NAME-UC = WS-SEARCH-NAME-UC
005320         MOVE "Y" TO WS-NAME-FOUND-SWITCH
005330         SET WS-NAME-FOUND-INDEX TO TI-IDX2
005340     ELSE
005350         SET TI-IDX2 UP BY 1
005360     END-IF.
005370 296-EXIT.
005380     EXIT.
005390*
005400*    ---------------------------------------------------------
005410*    STEP 300 - WRITE THE LIVE ROWS OF THE ID-ORDERED TABLE TO
005420*    MASTOUT.  NO SORT DEPENDENCY - THE TABLE IS ALREADY IN
005430*    ITEM-ID ORDER.
005440*    ---------------------------------------------------------
005450*
005460 300-WRITE-UPDATED-MASTER.
005470*
005480     MOVE 1 TO WS-WRITE-SUB.
005490     PERFORM 310-WRITE-ONE-MASTER-ROW THRU 310-EXIT
005500         UNTIL WS-WRITE-SUB > WS-MASTER-RECORD-COUNT.
005510 300-EXIT.
005520     EXIT.
005530*
005540 310-WRITE-ONE-MASTER-ROW.
005550*
005560     MOVE TI-ITEM-ID(WS-WRITE-SUB)       TO IM-ITEM-ID.
005570     MOVE TI-ITEM-NAME(WS-WRITE-SUB)     TO IM-ITEM-NAME.
005580     MOVE TI-ITEM-CATEGORY(WS-WRITE-SUB) TO IM-ITEM-CATEGORY.
005590     MOVE TI-ITEM-QUANTITY(WS-WRITE-SUB) TO IM-ITEM-QUANTITY.
005600     MOVE TI-ITEM-PRICE(WS-WRITE-SUB)    TO IM-ITEM-PRICE.
005610     MOVE TI-ITEM-SUPPLIER(WS-WRITE-SUB) TO IM-ITEM-SUPPLIER.
005620     WRITE MASTER-OUT-RECORD FROM INVENTORY-MASTER-RECORD.
005630     IF NOT MASTOUT-SUCCESSFUL
005640         DISPLAY "INVT1000 - WRITE ERROR ON MASTOUT FOR ITEM "
005650             IM-ITEM-ID
005660         DISPLAY "FILE STATUS CODE IS " MASTOUT-FILE-STATUS
005670     END-IF.
005680     ADD 1 TO WS-WRITE-SUB.
005690 310-EXIT.
005700     EXIT.
005710*
005720 350-WRITE-CONTROL-COUNTS.
005730*
005740     MOVE WS-RECORDS-READ-COUNT    TO CC-RECORDS-READ.
005750     MOVE WS-ITEMS-ADDED-COUNT     TO CC-ITEMS-ADDED.
005760     MOVE WS-ITEMS-UPDATED-COUNT   TO CC-ITEMS-UPDATED.
005770     MOVE WS-ITEMS-DELETED-COUNT   TO CC-ITEMS-DELETED.
005780     MOVE WS-ITEMS-INQUIRED-COUNT  TO CC-ITEMS-INQUIRED.
005790     MOVE WS-ITEMS-REJECTED-COUNT  TO CC-ITEMS-REJECTED.
005800     MOVE WS-MASTER-RECORD-COUNT   TO CC-FINAL-MASTER-COUNT.
005810     WRITE CONTROL-COUNTS-FILE-RECORD FROM CONTROL-COUNTS-RECORD.
005820     IF NOT INVCNT-SUCCESSFUL
005830         DISPLAY "INVT1000 - WRITE ERROR ON INVCNT"
005840         DISPLAY "FILE STATUS CODE IS " INVCNT-FILE-STATUS
005850     END-IF.
005860 350-EXIT.
005870     EXIT.
005880*
005890*    ---------------------------------------------------------
005900*    500-590 - KEYED-TABLE MECHANICS SHARED BY STEP 1 AND
005910*    STEP 2.  505 IS THE BY-ID LOOKUP (SEARCH ALL, BINARY);
005920*    510/535/575 ARE THE SHIFT-INSERT/SHIFT-DELETE MECHANICS
005930*    THAT KEEP THE TABLE CONTIGUOUS AND IN ID ORDER.
005940*    ---------------------------------------------------------
005950*
005960 505-LOOKUP-ITEM-BY-ID.
005970*
005980     MOVE "N" TO WS-ITEM-FOUND-SWITCH.
005990     IF WS-MASTER-RECORD-COUNT > ZERO
006000         SET TI-IDX TO 1
006010         SEARCH ALL INV-TABLE-ENTRY
006020             WHEN TI-ITEM-ID(TI-IDX) = WS-SEARCH-ITEM-ID
006030                 MOVE "Y" TO WS-ITEM-FOUND-SWITCH
006040         END-SEARCH
006050     END-IF.
006060 505-EXIT.
006070     EXIT.
006080*
006090 510-FIND-INSERTION-INDEX.
006100*
006110     IF WS-MASTER-RECORD-COUNT = ZERO
006120         MOVE 1 TO WS-INSERT-INDEX
006130     ELSE
006140         SET TI-IDX TO 1
006150         MOVE WS-MASTER-RECORD-COUNT TO WS-INSERT-INDEX
006160         ADD 1 TO WS-INSERT-INDEX
006170         SEARCH INV-TABLE-ENTRY
006180             AT END
006190                 CONTINUE
006200             WHEN TI-ITEM-ID(TI-IDX) > WS-NEW-ITEM-ID
006210                 SET WS-INSERT-INDEX TO TI-IDX
006220         END-SEARCH
006230     END-IF.
006240 510-EXIT.
006250     EXIT.
006260*
006270 520-REPLACE-TABLE-ROW.
006280*
006290     MOVE WS-NEW-ITEM-NAME     TO TI-ITEM-NAME(TI-IDX).
006300     MOVE WS-NEW-ITEM-CATEGORY TO TI-ITEM-CATEGORY(TI-IDX).
006310     MOVE WS-NEW-ITEM-QUANTITY TO TI-ITEM-QUANTITY(TI-IDX).
006320     MOVE WS-NEW-ITEM-PRICE    TO TI-ITEM-PRICE(TI-IDX).
006330     MOVE WS-NEW-ITEM-SUPPLIER TO TI-ITEM-SUPPLIER(TI-IDX).
006340 520-EXIT.
006350     EXIT.
006360*
006370 535-SHIFT-ONE-ROW-UP.
006380*
006390     MOVE INV-TABLE-ENTRY(WS-SHIFT-SUB - 1) TO
006400         INV-TABLE-ENTRY(WS-SHIFT-SUB).
006410 535-EXIT.
006420     EXIT.
006430*
006440 540-STORE-NEW-TABLE-ROW.
006450*
006460     MOVE WS-NEW-ITEM-ID       TO TI-ITEM-ID(WS-INSERT-INDEX).
006470     MOVE WS-NEW-ITEM-NAME     TO TI-ITEM-NAME(WS-INSERT-INDEX).
006480     MOVE WS-NEW-ITEM-CATEGORY TO TI-ITEM-CATEGORY(WS-INSERT-INDEX).
006490     MOVE WS-NEW-ITEM-QUANTITY TO TI-ITEM-QUANTITY(WS-INSERT-INDEX).
006500     MOVE WS-NEW-ITEM-PRICE    TO TI-ITEM-PRICE(WS-INSERT-INDEX).
006510     MOVE WS-NEW-ITEM-SUPPLIER TO TI-ITEM-SUPPLIER(WS-INSERT-INDEX).
006520 540-EXIT.
006530     EXIT.
006540*
006550 575-SHIFT-ONE-ROW-DOWN.
006560*
006570     MOVE INV-TABLE-ENTRY(WS-SHIFT-SUB + 1) TO
006580         INV-TABLE-ENTRY(WS-SHIFT-SUB).
006590 575-EXIT.
006600     EXIT.
006610*
006620*    590 IS THE TABLE BOUNDS CHECK - AN OUT-OF-RANGE SUBSCRIPT
006630*    IS A PROGRAMMING ERROR, NOT A BUSINESS REJECT, SO THE RUN
006640*    IS ABENDED RATHER THAN COUNTED AS A REJECTION.
006650*
006660 590-CHECK-TABLE-SUBSCRIPT-BOUNDS.
006670*
006680     IF WS-CHECK-SUBSCRIPT < 1 OR WS-CHECK-SUBSCRIPT > 5000
006690         DISPLAY "INVT1000 - TABLE SUBSCRIPT " WS-CHECK-SUBSCRIPT
006700             " OUT OF RANGE - RUN ABORTED"
006710         MOVE 99 TO RETURN-CODE
006720         STOP RUN
006730     END-IF.
006740 590-EXIT.
006750     EXIT.
