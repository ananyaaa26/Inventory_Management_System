000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.     INVT2000.
000130 AUTHOR.         R P BARRETT.
000140 INSTALLATION.   WAREHOUSE SYSTEMS - DATA CENTER.
000150 DATE-WRITTEN.   1987-01-20.
000160 DATE-COMPILED.
000170 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*****************************************************************
000200* CHANGE LOG
000210*    DATE       INIT  REQUEST   DESCRIPTION
000220*    ---------  ----  --------  -----------------------------
000230*    1987-01-20  RPB  IR-0700   ORIGINAL - NAME-SORTED STOCK      IR0700A 
000240*                                STATUS LISTING                   IR0700B 
000250*    1988-04-02  DLH  IR-0825   ADDED CONTROL-BREAK TOTALS PAGE   IR0825A 
000260*    1991-08-14  RPB  IR-0960   WIDENED ITEM NAME TO 30 CHARS     IR0960A 
000270*    1995-02-27  JTK  IR-1090   CONVERTED FROM SORT VERB TO       IR1090A 
000280*                                IN-MEMORY MERGE SORT - INPUT     IR1090B 
000290*                                NO LONGER NEEDS TO BE KEY-SEQ    IR1090C 
000300*    1998-07-08  DLH  IR-1244   Y2K REVIEW - DATE WIDENED TO      IR1244A 
000310*                                4-DIGIT YEAR ON HEADING LINE     IR1244B 
000320*    1999-01-11  DLH  IR-1248   Y2K SIGN-OFF - RETESTED CLEAN     IR1248A 
000330*    1999-09-08  RPB  IR-1180   REBUILT AS INVENTORY MASTER       IR1180A 
000340*                                LISTING, NEW DETAIL LINE LAYOUT  IR1180B 
000350*    2001-05-14  JTK  IR-1301   ADDED INQUIRE-RESULT APPENDIX     IR1301A 
000360*                                SECTION AFTER THE SORTED BODY    IR1301B 
000370*    2003-11-18  RPB  IR-2211   NOW READS INVCNT/INVINQ WORK      IR2211A 
000380*                                FILES PRODUCED BY INVT1000       IR2211B 
000390*    2003-11-25  RPB  IR-2204   RENAMED RPT3000 TO INVT2000,      IR2204A 
000400*                                ALIGNED WITH THE REWRITTEN       IR2204B 
000410*                                INVT1000 MASTER UPDATE JOB       IR2204C 
000420*    2004-01-12  DLH  IR-1340   ADDED TOTAL INVENTORY VALUE       IR1340A 
000430*                                TRAILER LINE (QTY * PRICE)       IR1340B 
000440*    2004-02-09  DLH  IR-2255   NO CHANGE NEEDED HERE - THE       IR2255A 
000450*                                DUPLICATE-NAME GUARD IS IN       IR2255B 
000460*                                INVT1000 ADD/UPDATE ONLY         IR2255C 
000470*****************************************************************
000480*
000490 ENVIRONMENT DIVISION.
000500*
000510 CONFIGURATION SECTION.
000520*
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
000560            OFF STATUS IS WS-NORMAL-RUN.
000570*
000580 INPUT-OUTPUT SECTION.
000590*
000600 FILE-CONTROL.
000610*
000620     SELECT MASTOUT  ASSIGN TO MASTOUT
000630                      ORGANIZATION IS LINE SEQUENTIAL.
000640     SELECT INVCNT   ASSIGN TO INVCNT
000650                      ORGANIZATION IS LINE SEQUENTIAL.
000660     SELECT INVINQ    ASSIGN TO INVINQ
000670                      ORGANIZATION IS LINE SEQUENTIAL.
000680     SELECT LISTOUT  ASSIGN TO LISTOUT
000690                      ORGANIZATION IS LINE SEQUENTIAL
000700                      FILE STATUS IS LISTOUT-FILE-STATUS.
000710*
000720 DATA DIVISION.
000730*
000740 FILE SECTION.
000750*
000760 FD  MASTOUT.
000770*
000780 01  MASTER-OUT-RECORD           PIC X(107).
000790*
000800 FD  INVCNT.
000810*
000820 01  CONTROL-COUNTS-FILE-RECORD  PIC X(70).
000830*
000840 FD  INVINQ.
000850*
000860 01  INQUIRY-FILE-RECORD         PIC X(80).
000870*
000880 FD  LISTOUT.
000890*
000900 01  LISTING-FILE-RECORD         PIC X(132).
000910*
000920 WORKING-STORAGE SECTION.
000930*
000940 77  WS-MASTER-RECORD-COUNT      PIC S9(4)  COMP  VALUE ZERO.
000950*
000960 01  SWITCHES.
000970     05  MASTOUT-EOF-SWITCH          PIC X  VALUE "N".
000980         88  MASTOUT-EOF                     VALUE "Y".
000990     05  INVINQ-EOF-SWITCH           PIC X  VALUE "N".
001000         88  INVINQ-EOF                      VALUE "Y".
001005     05  FILLER                      PIC X(01) VALUE SPACE.
001010*
001020 01  FILE-STATUS-FIELDS.
001030     05  LISTOUT-FILE-STATUS     PIC XX.
001040         88  LISTOUT-SUCCESSFUL          VALUE "00".
001045     05  FILLER                  PIC X(01) VALUE SPACE.
001050*
001060 01  DATE-FIELDS.
001070     05  CURRENT-DATE-AND-TIME.
001080         10  CURRENT-YEAR        PIC 9999.
001090         10  CURRENT-MONTH       PIC 99.
001100         10  CURRENT-DAY         PIC 99.
001110         10  FILLER              PIC X(13).
001120     05  FORMATTED-DATE          PIC 9(8).
001130     05  FORMATTED-DATE-R REDEFINES FORMATTED-DATE.
001140         10  FORMATTED-MONTH     PIC 99.
001150         10  FORMATTED-DAY       PIC 99.
001160         10  FORMATTED-YEAR      PIC 9999.
001170*
001180 01  WS-TABLE-SUBSCRIPTS.
001190     05  WS-REPORT-SUB        PIC S9(4)  COMP.
001200     05  WS-RUN-WIDTH         PIC S9(4)  COMP.
001210     05  WS-RUN-START         PIC S9(4)  COMP.
001220     05  WS-RUN-MID           PIC S9(4)  COMP.
001230     05  WS-RUN-END           PIC S9(4)  COMP.
001240     05  WS-LEFT-SUB          PIC S9(4)  COMP.
001250     05  WS-RIGHT-SUB         PIC S9(4)  COMP.
001260     05  WS-OUT-SUB           PIC S9(4)  COMP.
001270     05  WS-COPY-SUB          PIC S9(4)  COMP.
001275     05  FILLER               PIC X(01) VALUE SPACE.
001280*
001290 01  WS-VALUE-ACCUMULATORS.
001300     05  WS-ITEM-VALUE            PIC S9(9)V99 COMP.
001305     05  WS-TOTAL-INVENTORY-VALUE PIC S9(9)V99 COMP VALUE ZERO.
001310     05  FILLER                   PIC X(01) VALUE SPACE.
001320*
001330 01  WS-NAME-COMPARE-FIELDS.
001340     05  WS-LEFT-NAME-UC       PIC X(30).
001350     05  WS-RIGHT-NAME-UC      PIC X(30).
001355     05  FILLER                PIC X(01) VALUE SPACE.
001360*
001370 COPY "Cobol-Copy-Invmast.cpy".
001380*
001390 COPY "Cobol-Copy-Invrpt.cpy".
001400*
001410 COPY "Cobol-Copy-Invwork.cpy".
001420*
001430 01  SORT-TABLE.
001440     05  SORT-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
001450             DEPENDING ON WS-MASTER-RECORD-COUNT.
001460         10  SI-ITEM-ID          PIC 9(06).
001470         10  SI-ITEM-NAME        PIC X(30).
001480         10  SI-ITEM-CATEGORY    PIC X(20).
001490         10  SI-ITEM-QUANTITY    PIC 9(07).
001500         10  SI-ITEM-PRICE       PIC S9(07)V99 COMP-3.
001510         10  SI-ITEM-SUPPLIER    PIC X(30).
001520         10  FILLER              PIC X(05).
001530*
001540 01  SCRATCH-BUFFER.
001550     05  SCRATCH-ENTRY OCCURS 1 TO 5000 TIMES
001560             DEPENDING ON WS-MASTER-RECORD-COUNT.
001570         10  SB-ITEM-ID          PIC 9(06).
001580         10  SB-ITEM-NAME        PIC X(30).
001590         10  SB-ITEM-CATEGORY    PIC X(20).
001600         10  SB-ITEM-QUANTITY    PIC 9(07).
001610         10  SB-ITEM-PRICE       PIC S9(07)V99 COMP-3.
001620         10  SB-ITEM-SUPPLIER    PIC X(30).
001630         10  FILLER              PIC X(05).
001640*
001650 PROCEDURE DIVISION.
001660*
001670 000-PRODUCE-INVENTORY-LISTING.
001680*
001690     OPEN INPUT  MASTOUT
001700                 INVCNT
001710                 INVINQ
001720          OUTPUT LISTOUT.
001730     PERFORM 400-LOAD-SORT-TABLE THRU 400-EXIT.
001740     PERFORM 410-MERGE-SORT-RANGE THRU 410-EXIT.
001750     PERFORM 650-WRITE-REPORT-HEADING THRU 650-EXIT.
001760     PERFORM 700-WRITE-LISTING-REPORT THRU 700-EXIT.
001770     PERFORM 750-WRITE-INQUIRY-RESULT-LINES THRU 750-EXIT.
001780     PERFORM 800-WRITE-REPORT-TRAILER THRU 800-EXIT.
001790     CLOSE MASTOUT
001800           INVCNT
001810           INVINQ
001820           LISTOUT.
001830     STOP RUN.
001840*
001850*    ---------------------------------------------------------
001860*    STEP 3 (PART 1) - COPY THE LIVE MASTER ROWS INTO THE NAME-
001870*    KEYED SCRATCH TABLE, ACCUMULATING TOTAL INVENTORY VALUE
001880*    (QUANTITY * PRICE, ROUNDED) AS EACH ROW IS READ.
001890*    ---------------------------------------------------------
001900*
001910 400-LOAD-SORT-TABLE.
001920*
001930     PERFORM 405-READ-MASTER-OUT-RECORD THRU 405-EXIT.
001940     PERFORM 406-STORE-SORT-TABLE-ROW THRU 406-EXIT
001950         UNTIL MASTOUT-EOF.
001960 400-EXIT.
001970     EXIT.
001980*
001990 405-READ-MASTER-OUT-RECORD.
002000*
002010     READ MASTOUT INTO INVENTORY-MASTER-RECORD
002020         AT END
002030             SET MASTOUT-EOF TO TRUE
002040             GO TO 405-EXIT.
002050 405-EXIT.
002060     EXIT.
002070*
002080 406-STORE-SORT-TABLE-ROW.
002090*
002100     ADD 1 TO WS-MASTER-RECORD-COUNT.
002110     MOVE IM-ITEM-ID       TO SI-ITEM-ID(WS-MASTER-RECORD-COUNT).
002120     MOVE IM-ITEM-NAME     TO SI-ITEM-NAME(WS-MASTER-RECORD-COUNT).
002130     MOVE IM-ITEM-CATEGORY TO
002140         SI-ITEM-CATEGORY(WS-MASTER-RECORD-COUNT).
002150     MOVE IM-ITEM-QUANTITY TO
002160         SI-ITEM-QUANTITY(WS-MASTER-RECORD-COUNT).
002170     MOVE IM-ITEM-PRICE    TO SI-ITEM-PRICE(WS-MASTER-RECORD-COUNT).
002180     MOVE IM-ITEM-SUPPLIER TO
002190         SI-ITEM-SUPPLIER(WS-MASTER-RECORD-COUNT).
002200     PERFORM 407-ACCUMULATE-ITEM-VALUE THRU 407-EXIT.
002210     PERFORM 405-READ-MASTER-OUT-RECORD THRU 405-EXIT.
002220 406-EXIT.
002230     EXIT.
002240*
002250 407-ACCUMULATE-ITEM-VALUE.
002260*
002270     COMPUTE WS-ITEM-VALUE ROUNDED =
002280         IM-ITEM-QUANTITY * IM-ITEM-PRICE.
002290     ADD WS-ITEM-VALUE TO WS-TOTAL-INVENTORY-VALUE.
002300 407-EXIT.
002310     EXIT.
002320*
002330*    ---------------------------------------------------------
002340*    STEP 3 (PART 2) - MERGE SORT THE SCRATCH TABLE BY ITEM
002350*    NAME, CASE-INSENSITIVE, STABLE (LEFT ELEMENT WINS A TIE).
002360*    THIS SHOP'S COMPILER HAS NO RECURSIVE PERFORM, SO THE
002370*    TOP-DOWN SPLIT/MERGE IS RUN BOTTOM-UP INSTEAD: PASS 1
002380*    MERGES RUNS OF 1, PASS 2 MERGES RUNS OF 2, PASS 3 RUNS OF
002390*    4, AND SO ON, UNTIL ONE RUN COVERS THE WHOLE TABLE - THE
002400*    SAME DIVIDE/MERGE SHAPE, SAME RESULT, NO RECURSION.
002410*    ---------------------------------------------------------
002420*
002430 410-MERGE-SORT-RANGE.
002440*
002450     MOVE 1 TO WS-RUN-WIDTH.
002460     PERFORM 415-MERGE-ONE-PASS THRU 415-EXIT
002470         UNTIL WS-RUN-WIDTH >= WS-MASTER-RECORD-COUNT.
002480 410-EXIT.
002490     EXIT.
002500*
002510 415-MERGE-ONE-PASS.
002520*
002530     MOVE 1 TO WS-RUN-START.
002540     PERFORM 416-MERGE-ONE-RUN-PAIR THRU 416-EXIT
002550         UNTIL WS-RUN-START > WS-MASTER-RECORD-COUNT.
002560     COMPUTE WS-RUN-WIDTH = WS-RUN-WIDTH * 2.
002570 415-EXIT.
002580     EXIT.
002590*
002600 416-MERGE-ONE-RUN-PAIR.
002610*
002620     COMPUTE WS-RUN-MID = WS-RUN-START + WS-RUN-WIDTH - 1.
002630     IF WS-RUN-MID < WS-MASTER-RECORD-COUNT
002640         COMPUTE WS-RUN-END = WS-RUN-MID + WS-RUN-WIDTH
002650         IF WS-RUN-END > WS-MASTER-RECORD-COUNT
002660             MOVE WS-MASTER-RECORD-COUNT TO WS-RUN-END
002670         END-IF
002680         PERFORM 420-MERGE-SORTED-HALVES THRU 420-EXIT
002690     END-IF.
002700     COMPUTE WS-RUN-START = WS-RUN-START + (2 * WS-RUN-WIDTH).
002710 416-EXIT.
002720     EXIT.
002730*
002740 420-MERGE-SORTED-HALVES.
002750*
002760     MOVE WS-RUN-START TO WS-LEFT-SUB.
002770     COMPUTE WS-RIGHT-SUB = WS-RUN-MID + 1.
002780     MOVE WS-RUN-START TO WS-OUT-SUB.
002790     PERFORM 425-MERGE-ONE-ELEMENT THRU 425-EXIT
002800         UNTIL WS-LEFT-SUB > WS-RUN-MID
002810             OR WS-RIGHT-SUB > WS-RUN-END.
002820     PERFORM 430-COPY-REMAINING-LEFT THRU 430-EXIT
002830         UNTIL WS-LEFT-SUB > WS-RUN-MID.
002840     PERFORM 435-COPY-REMAINING-RIGHT THRU 435-EXIT
002850         UNTIL WS-RIGHT-SUB > WS-RUN-END.
002860     PERFORM 440-COPY-BUFFER-BACK THRU 440-EXIT
002870         VARYING WS-COPY-SUB FROM WS-RUN-START BY 1
002880         UNTIL WS-COPY-SUB > WS-RUN-END.
002890 420-EXIT.
002900     EXIT.
002910*
002920 425-MERGE-ONE-ELEMENT.
002930*
002940     MOVE SI-ITEM-NAME(WS-LEFT-SUB) TO WS-LEFT-NAME-UC.
002950     INSPECT WS-LEFT-NAME-UC CONVERTING
002960         "abcdefghijklmnopqrstuvwxyz" TO
002970         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002980     MOVE SI-ITEM-NAME(WS-RIGHT-SUB) TO WS-RIGHT-NAME-UC.
002990     INSPECT WS-RIGHT-NAME-UC CONVERTING
003000         "abcdefghijklmnopqrstuvwxyz" TO
003010         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003020     IF WS-LEFT-NAME-UC <= WS-RIGHT-NAME-UC
003030         MOVE SORT-TABLE-ENTRY(WS-LEFT-SUB) TO
003040             SCRATCH-ENTRY(WS-OUT-SUB)
003050         ADD 1 TO WS-LEFT-SUB
003060     ELSE
003070         MOVE SORT-TABLE-ENTRY(WS-RIGHT-SUB) TO
003080             SCRATCH-ENTRY(WS-OUT-SUB)
003090         ADD 1 TO WS-RIGHT-SUB
003100     END-IF.
003110     ADD 1 TO WS-OUT-SUB.
003120 425-EXIT.
003130     EXIT.
003140*
003150 430-COPY-REMAINING-LEFT.
003160*
003170     MOVE SORT-TABLE-ENTRY(WS-LEFT-SUB) TO SCRATCH-ENTRY(WS-OUT-SUB).
003180     ADD 1 TO WS-LEFT-SUB.
003190     ADD 1 TO WS-OUT-SUB.
003200 430-EXIT.
003210     EXIT.
003220*
003230 435-COPY-REMAINING-RIGHT.
003240*
003250     MOVE SORT-TABLE-ENTRY(WS-RIGHT-SUB) TO
003260         SCRATCH-ENTRY(WS-OUT-SUB).
003270     ADD 1 TO WS-RIGHT-SUB.
003280     ADD 1 TO WS-OUT-SUB.
003290 435-EXIT.
003300     EXIT.
003310*
003320 440-COPY-BUFFER-BACK.
003330*
003340     MOVE SCRATCH-ENTRY(WS-COPY-SUB) TO SORT-TABLE-ENTRY(WS-COPY-SUB).
003350 440-EXIT.
003360     EXIT.
003370*
003380*    ---------------------------------------------------------
003390*    STEP 4 - OUTPUT.  MASTER-OUT WAS ALREADY WRITTEN BY
003400*    INVT1000; THIS PROGRAM WRITES ONLY THE LISTING REPORT.
003410*    ---------------------------------------------------------
003420*
003430 650-WRITE-REPORT-HEADING.
003440*
003450     ACCEPT CURRENT-DATE-AND-TIME FROM DATE YYYYMMDD.
003460     MOVE CURRENT-MONTH TO FORMATTED-MONTH.
003470     MOVE CURRENT-DAY   TO FORMATTED-DAY.
003480     MOVE CURRENT-YEAR  TO FORMATTED-YEAR.
003490     MOVE FORMATTED-DATE TO HL1-RUN-DATE.
003500     WRITE LISTING-FILE-RECORD FROM LISTING-HEADING-LINE-1
003510         AFTER ADVANCING TOP-OF-FORM.
003520     WRITE LISTING-FILE-RECORD FROM LISTING-HEADING-LINE-2
003530         AFTER ADVANCING 2 LINES.
003540     WRITE LISTING-FILE-RECORD FROM LISTING-HEADING-LINE-3
003550         AFTER ADVANCING 1 LINE.
003560 650-EXIT.
003570     EXIT.
003580*
003590 700-WRITE-LISTING-REPORT.
003600*
003610     MOVE 1 TO WS-REPORT-SUB.
003620     PERFORM 710-WRITE-ONE-LISTING-LINE THRU 710-EXIT
003630         UNTIL WS-REPORT-SUB > WS-MASTER-RECORD-COUNT.
003640 700-EXIT.
003650     EXIT.
003660*
003670 710-WRITE-ONE-LISTING-LINE.
003680*
003690     MOVE SI-ITEM-ID(WS-REPORT-SUB)       TO RL-ITEM-ID.
003700     MOVE SI-ITEM-NAME(WS-REPORT-SUB)     TO RL-ITEM-NAME.
003710     MOVE SI-ITEM-CATEGORY(WS-REPORT-SUB) TO RL-ITEM-CATEGORY.
003720     MOVE SI-ITEM-QUANTITY(WS-REPORT-SUB) TO RL-ITEM-QUANTITY.
003730     MOVE SI-ITEM-PRICE(WS-REPORT-SUB)    TO RL-ITEM-PRICE.
003740     MOVE SI-ITEM-SUPPLIER(WS-REPORT-SUB) TO RL-ITEM-SUPPLIER.
003750     WRITE LISTING-FILE-RECORD FROM LISTING-DETAIL-LINE
003760         AFTER ADVANCING 1 LINE.
003770     IF NOT LISTOUT-SUCCESSFUL
003780         DISPLAY "INVT2000 - WRITE ERROR ON LISTOUT FOR ITEM "
003790             RL-ITEM-ID
003800         DISPLAY "FILE STATUS CODE IS " LISTOUT-FILE-STATUS
003810     END-IF.
003820     ADD 1 TO WS-REPORT-SUB.
003830 710-EXIT.
003840     EXIT.
003850*
003860 750-WRITE-INQUIRY-RESULT-LINES.
003870*
003880     PERFORM 755-READ-INQUIRY-RECORD THRU 755-EXIT.
003890     PERFORM 760-WRITE-ONE-INQUIRY-LINE THRU 760-EXIT
003900         UNTIL INVINQ-EOF.
003910 750-EXIT.
003920     EXIT.
003930*
003940 755-READ-INQUIRY-RECORD.
003950*
003960     READ INVINQ INTO INQUIRY-WORK-RECORD
003970         AT END
003980             SET INVINQ-EOF TO TRUE
003990             GO TO 755-EXIT.
004000 755-EXIT.
004010     EXIT.
004020*
004030 760-WRITE-ONE-INQUIRY-LINE.
004040*
004050     WRITE LISTING-FILE-RECORD FROM INQUIRY-WORK-RECORD
004060         AFTER ADVANCING 1 LINE.
004070     PERFORM 755-READ-INQUIRY-RECORD THRU 755-EXIT.
004080 760-EXIT.
004090     EXIT.
004100*
004110 800-WRITE-REPORT-TRAILER.
004120*
004130     READ INVCNT INTO CONTROL-COUNTS-RECORD
004140         AT END
004150             MOVE ZERO TO CONTROL-COUNTS-RECORD.
004160     WRITE LISTING-FILE-RECORD FROM LISTING-TRAILER-TITLE-LINE
004170         AFTER ADVANCING 2 LINES.
004180     MOVE "MASTER RECORDS READ. . . . . . . ." TO LTL-CAPTION.
004190     MOVE CC-RECORDS-READ TO LTL-COUNT.
004200     WRITE LISTING-FILE-RECORD FROM LISTING-TOTAL-LINE
004210         AFTER ADVANCING 1 LINE.
004220     MOVE "ITEMS ADDED . . . . . . . . . . ." TO LTL-CAPTION.
004230     MOVE CC-ITEMS-ADDED TO LTL-COUNT.
004240     WRITE LISTING-FILE-RECORD FROM LISTING-TOTAL-LINE
004250         AFTER ADVANCING 1 LINE.
004260     MOVE "ITEMS UPDATED. . . . . . . . . . ." TO LTL-CAPTION.
004270     MOVE CC-ITEMS-UPDATED TO LTL-COUNT.
004280     WRITE LISTING-FILE-RECORD FROM LISTING-TOTAL-LINE
004290         AFTER ADVANCING 1 LINE.
004300     MOVE "ITEMS DELETED. . . . . . . . . . ." TO LTL-CAPTION.
004310     MOVE CC-ITEMS-DELETED TO LTL-COUNT.
004320     WRITE LISTING-FILE-RECORD FROM LISTING-TOTAL-LINE
004330         AFTER ADVANCING 1 LINE.
004340     MOVE "ITEMS INQUIRED . . . . . . . . . ." TO LTL-CAPTION.
004350     MOVE CC-ITEMS-INQUIRED TO LTL-COUNT.
004360     WRITE LISTING-FILE-RECORD FROM LISTING-TOTAL-LINE
004370         AFTER ADVANCING 1 LINE.
004380     MOVE "TRANSACTIONS REJECTED. . . . . . ." TO LTL-CAPTION.
004390     MOVE CC-ITEMS-REJECTED TO LTL-COUNT.
004400     WRITE LISTING-FILE-RECORD FROM LISTING-TOTAL-LINE
004410         AFTER ADVANCING 1 LINE.
004420     MOVE "FINAL MASTER RECORD COUNT. . . . ." TO LTL-CAPTION.
004430     MOVE CC-FINAL-MASTER-COUNT TO LTL-COUNT.
004440     WRITE LISTING-FILE-RECORD FROM LISTING-TOTAL-LINE
004450         AFTER ADVANCING 1 LINE.
004460     MOVE WS-TOTAL-INVENTORY-VALUE TO LVL-TOTAL-VALUE.
004470     WRITE LISTING-FILE-RECORD FROM LISTING-VALUE-LINE
004480         AFTER ADVANCING 2 LINES.
004490 800-EXIT.
004500     EXIT.
