      *******************************************************
      ** INVT1000 / INVT2000 JOB-STEP WORK RECORDS.
      ** INVCNT CARRIES THE RUN'S CONTROL TOTALS FROM THE
      ** TRANSACTION-APPLY STEP (INVT1000) TO THE LISTING STEP
      ** (INVT2000) THE SAME WAY THIS SHOP'S Srt1000 CARRIES
      ** REJECTS FORWARD ON ERRTRAN - A SMALL SEQUENTIAL WORK
      ** FILE BETWEEN JOB STEPS RATHER THAN A COMMON AREA.
      **     99-09-08  RPB  ORIGINAL LAYOUT (IR-1180 LISTING RPT)
      *******************************************************

       01  CONTROL-COUNTS-RECORD.
           05  CC-RECORD-TEXT          PIC X(70).
           05  CC-RECORD-FIELDS REDEFINES CC-RECORD-TEXT.
               10  CC-RECORDS-READ         PIC 9(07).
               10  CC-ITEMS-ADDED          PIC 9(07).
               10  CC-ITEMS-UPDATED        PIC 9(07).
               10  CC-ITEMS-DELETED        PIC 9(07).
               10  CC-ITEMS-INQUIRED       PIC 9(07).
               10  CC-ITEMS-REJECTED       PIC 9(07).
               10  CC-FINAL-MASTER-COUNT   PIC 9(07).
               10  FILLER                  PIC X(21).

      *******************************************************
      ** INVINQ - INQUIRE-RESULT WORK RECORD, ONE LINE PER
      ** INQUIRE TRANSACTION, IN THE ORDER THE INQUIRY WAS
      ** PRESENTED.  CARRIED FORWARD UNFORMATTED AS TEXT SO
      ** INVT2000 CAN SIMPLY COPY IT TO LISTING-OUT.
      *******************************************************

       01  INQUIRY-WORK-RECORD.
           05  IW-RESULT-TEXT          PIC X(75).
           05  FILLER                  PIC X(05) VALUE SPACE.
