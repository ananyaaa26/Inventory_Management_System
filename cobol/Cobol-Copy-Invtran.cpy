      *******************************************************
      ** MAINTENANCE TRANSACTION RECORD LAYOUT
      ** USED BY INVT1000 (TRANS-IN).  ONE RECORD PER
      ** ADD / UPDATE / DELETE / INQUIRE REQUEST, APPLIED IN
      ** THE ORDER PRESENTED - NO RE-SEQUENCING IS DONE.
      **     97-02-14  DLH  ORIGINAL LAYOUT (IR-1050 MAINT BATCH)
      **     97-05-01  RPB  ADDED MT-TRANS-PRICE-A ALPHA VIEW
      **     98-11-19  DLH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
      *******************************************************

       01  MAINTENANCE-TRANSACTION-RECORD.
           05  MT-TRANS-CODE           PIC X(01).
               88  MT-ADD-TRANSACTION          VALUE "A".
               88  MT-UPDATE-TRANSACTION       VALUE "U".
               88  MT-DELETE-TRANSACTION       VALUE "D".
               88  MT-INQUIRE-TRANSACTION      VALUE "I".
           05  MT-TRANS-ITEM-ID        PIC 9(06).
           05  MT-TRANS-NAME           PIC X(30).
           05  MT-TRANS-CATEGORY       PIC X(20).
           05  MT-TRANS-QUANTITY       PIC 9(07).
           05  MT-TRANS-PRICE          PIC S9(07)V99.
           05  MT-TRANS-PRICE-A REDEFINES MT-TRANS-PRICE
                                       PIC X(09).
           05  MT-TRANS-SUPPLIER       PIC X(30).
           05  FILLER                  PIC X(05).
