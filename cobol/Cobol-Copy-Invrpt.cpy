      *******************************************************
      ** INVENTORY LISTING REPORT LINES AND JOB-STEP WORK
      ** RECORDS.  USED BY INVT2000 (LISTING-OUT, INVCNT,
      ** INVINQ).  THE DETAIL LINE CARRIES ONE ITEM, NAME-
      ** SORTED; THE HEADING/TRAILER LINES ARE THE CONSTANT
      ** TITLE, COLUMN CAPTIONS AND CONTROL-TOTAL CAPTIONS.
      **     99-09-08  RPB  ORIGINAL LAYOUT (IR-1180 LISTING RPT)
      **     04-01-12  DLH  IR-1340 ADDED TOTAL INVENTORY VALUE
      *******************************************************

       01  LISTING-HEADING-LINE-1.
           05  FILLER          PIC X(20) VALUE
               "INVENTORY MASTER LIS".
           05  FILLER          PIC X(20) VALUE
               "TING                ".
           05  FILLER          PIC X(20) VALUE
               "                RUN ".
           05  FILLER          PIC X(06) VALUE "DATE: ".
           05  HL1-RUN-DATE    PIC 99/99/9999.
           05  FILLER          PIC X(24) VALUE SPACE.

       01  LISTING-HEADING-LINE-2.
           05  FILLER          PIC X(10) VALUE "ITEM ID   ".
           05  FILLER          PIC X(31) VALUE
               "ITEM NAME                      ".
           05  FILLER          PIC X(21) VALUE
               "CATEGORY             ".
           05  FILLER          PIC X(09) VALUE "QUANTITY ".
           05  FILLER          PIC X(10) VALUE "    PRICE ".
           05  FILLER          PIC X(29) VALUE "SUPPLIER".
           05  FILLER          PIC X(10) VALUE SPACE.

       01  LISTING-HEADING-LINE-3.
           05  FILLER          PIC X(10) VALUE "------    ".
           05  FILLER          PIC X(31) VALUE
               "------------------------------ ".
           05  FILLER          PIC X(21) VALUE
               "-------------------- ".
           05  FILLER          PIC X(09) VALUE "-------- ".
           05  FILLER          PIC X(10) VALUE "--------- ".
           05  FILLER          PIC X(29) VALUE
               "------------------------------".
           05  FILLER          PIC X(10) VALUE SPACE.

       01  LISTING-DETAIL-LINE.
           05  RL-ITEM-ID          PIC 9(06).
           05  FILLER              PIC X(04) VALUE SPACE.
           05  RL-ITEM-NAME        PIC X(30).
           05  FILLER              PIC X(01) VALUE SPACE.
           05  RL-ITEM-CATEGORY    PIC X(20).
           05  FILLER              PIC X(02) VALUE SPACE.
           05  RL-ITEM-QUANTITY    PIC ZZZ,ZZ9.
           05  FILLER              PIC X(01) VALUE SPACE.
           05  RL-ITEM-PRICE       PIC ZZZ,ZZ9.99-.
           05  FILLER              PIC X(01) VALUE SPACE.
           05  RL-ITEM-SUPPLIER    PIC X(30).
           05  FILLER              PIC X(10) VALUE SPACE.

       01  LISTING-TRAILER-TITLE-LINE.
           05  FILLER          PIC X(32) VALUE
               "** INVENTORY UPDATE CONTROL TOTA".
           05  FILLER          PIC X(04) VALUE "LS *".
           05  FILLER          PIC X(44) VALUE SPACE.

       01  LISTING-TOTAL-LINE.
           05  LTL-CAPTION         PIC X(34).
           05  LTL-COUNT           PIC ZZZ,ZZ9.
           05  FILLER              PIC X(42) VALUE SPACE.

       01  LISTING-VALUE-LINE.
           05  FILLER              PIC X(34) VALUE
               "TOTAL INVENTORY VALUE. . . . . . .".
           05  LVL-TOTAL-VALUE      PIC ZZZ,ZZZ,ZZ9.99.
           05  FILLER              PIC X(31) VALUE SPACE.
